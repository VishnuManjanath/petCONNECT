000010******************************************************************
000020* COPYBOOK MATCHRES                                              *
000030*        LIBRARY(PCMATCH.TEST.COPYLIB(MATCHRES))                 *
000040*        ACTION(REPLACE)                                         *
000050*        LANGUAGE(COBOL)                                         *
000060* ... RECORD LAYOUT FOR ONE SCORED, RANKED PET MATCH RESULT      *
000070*     ONE RECORD PER QUALIFYING PET, WRITTEN IN RANKED ORDER     *
000080******************************************************************
000090* CHANGE LOG                                                     *
000100* 02/11/96 TGD ORIGINAL LAYOUT - REQ 4471                         *
000110* 03/02/99 AK  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD, N/C    *
000120* 05/08/03 JS  WIDENED MR-EXPLANATION TO 250 FOR THE FIFTH        *
000130*              EXPLANATION PHRASE ADDED BY MARKETING - REQ 5190   *
000140******************************************************************
000150 01  MATCHRES-REC.
000160     05  MR-PET-ID                   PIC X(36).
000170     05  MR-PET-NAME                 PIC X(100).
000180******************************************************************
000190*    SCORE - PACKED PER SHOP STANDARD FOR MONEY/SCORE FIELDS     *
000200*    ROUNDED TO 2 DECIMALS AT THE FINAL SUMMATION STEP ONLY      *
000210******************************************************************
000220     05  MR-COMPATIBILITY-SCORE      PIC S9(3)V99 COMP-3.
000230     05  MR-MATCH-QUALITY            PIC X(20).
000240         88  MR-QUALITY-EXCELLENT    VALUE "EXCELLENT MATCH".
000250         88  MR-QUALITY-GREAT        VALUE "GREAT MATCH".
000260         88  MR-QUALITY-GOOD         VALUE "GOOD MATCH".
000270         88  MR-QUALITY-FAIR         VALUE "FAIR MATCH".
000280         88  MR-QUALITY-POOR         VALUE "POOR MATCH".
000290******************************************************************
000300*    05/08/03 JS - UP TO FIVE GATED PHRASES, CONCATENATED WITH   *
000310*    A TRAILING SPACE AND RIGHT-TRIMMED.  SEE EXPLLTH.           *
000320******************************************************************
000330     05  MR-EXPLANATION              PIC X(250).
000340     05  MR-RANK                     PIC 9(04).
000350     05  FILLER                      PIC X(07).
000360
