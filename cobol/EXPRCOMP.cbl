000010 IDENTIFICATION DIVISION.
000020******************************************************************
000030 PROGRAM-ID. EXPRCOMP.
000040 AUTHOR. TOM DUNNE.
000050 INSTALLATION. COBOL DEVELOPMENT CENTER.
000060 DATE-WRITTEN. 02/12/96.
000070 DATE-COMPILED. 02/12/96.
000080 SECURITY. NON-CONFIDENTIAL.
000090******************************************************************
000100* REMARKS.                                                       *
000110*     EXPERIENCE-VS-TRAINABILITY SUB-SCORE LOOKUP (FACTOR 6 OF   *
000120*     THE SEVEN-FACTOR COMPATIBILITY FORMULA - REQ 4471).        *
000130*     ADAPTED FROM PCTPROC'S LINKAGE-ONLY, NO-FILE-SECTION       *
000140*     STORED-PROCEDURE SHAPE.  UNLIKE PCTPROC THIS ROUTINE       *
000150*     TAKES BOTH INPUT VALUES AS PASSED ARGUMENTS AND DOES NOT   *
000160*     GO BACK TO THE DATABASE FOR ANYTHING - THE WHOLE 4x4 TABLE *
000170*     IS A FIXED BUSINESS RULE, NOT REFERENCE DATA.              *
000180******************************************************************
000190* CHANGE LOG                                                     *
000200* 02/12/96 TGD ORIGINAL 4x4 EXPERIENCE/TRAINABILITY TABLE         *
000210* 03/02/99 AK  Y2K REVIEW - NO DATE LOGIC IN THIS PROGRAM, N/C    *
000220* 09/14/02 JS  EXPERIENCE-LEVEL NOW LOWERCASED BY CALLER'S FIELD  *
000230*              WIDENED TO X(50) - THIS PROGRAM UNCHANGED         *
000240******************************************************************
000250 ENVIRONMENT DIVISION.
000260 CONFIGURATION SECTION.
000270 SOURCE-COMPUTER. IBM-390.
000280 OBJECT-COMPUTER. IBM-390.
000281 SPECIAL-NAMES.
000282     UPSI-0 IS EXPRCOMP-TRACE-SW.
000290 INPUT-OUTPUT SECTION.
000300
000310 DATA DIVISION.
000320 FILE SECTION.
000330
000340 WORKING-STORAGE SECTION.
000350 01  WS-EXPER-LOWER              PIC X(50).
000360     88  WS-EXPER-FIRST-TIME     VALUE "first_time".
000370     88  WS-EXPER-SOME-EXPER     VALUE "some_experience".
000380     88  WS-EXPER-VERY-EXPER     VALUE "very_experienced".
000390******************************************************************
000400*    09/14/02 JS - THE OLD -9000 DUMP UTILITY WANTS THE LOWER-   *
000410*    CASED EXPERIENCE TEXT BROKEN INTO FIVE 10-BYTE SLOTS FOR    *
000420*    ITS COLUMNAR TRACE LINE RATHER THAN ONE LONG FIELD.         *
000430******************************************************************
000440 01  WS-EXPER-LOWER-ALT REDEFINES WS-EXPER-LOWER.
000450     05  WS-EXPER-LOWER-WORD OCCURS 5 TIMES PIC X(10).
000460
000470******************************************************************
000480*    CALL-COUNT - KEPT FOR THE NIGHTLY RUN-STATS REPORT THAT     *
000490*    TOTALS HOW MANY TIMES THIS LOOKUP FIRED PER ADOPTER RUN     *
000500******************************************************************
000510 77  WS-CALL-COUNT               PIC S9(7) COMP VALUE ZERO.
000520
000530 LINKAGE SECTION.
000540 01  EXPRCOMP-LINK.
000550     05  LK-EXPERIENCE-LEVEL      PIC X(50).
000560     05  LK-TRAINABILITY          PIC X(12).
000570         88  LK-TRAIN-EASY        VALUE "EASY".
000580         88  LK-TRAIN-MODERATE    VALUE "MODERATE".
000590         88  LK-TRAIN-CHALLENGING VALUE "CHALLENGING".
000600         88  LK-TRAIN-EXPERT      VALUE "EXPERT-ONLY".
000610******************************************************************
000620*    09/14/02 JS - PRE-CONVERSION CALLERS PASSED THE TRAINABILITY*
000630*    CODE AS A ONE-DIGIT LEGACY NUMERIC RATHER THAN THE FOUR     *
000640*    SPELLED-OUT VALUES ABOVE.  VIEW KEPT FOR THOSE OLD CALLERS. *
000650******************************************************************
000660     05  LK-TRAINABILITY-OLD-CODE REDEFINES LK-TRAINABILITY
000670                                  PIC X(12).
000680     05  LK-EXPER-COMPAT-SCORE    PIC S9V9(4) COMP-3.
000690******************************************************************
000700*    09/14/02 JS - SAME OLD CALLERS READ THE RETURNED SCORE AS   *
000710*    THREE RAW BYTES RATHER THAN A PACKED FIELD.                 *
000720******************************************************************
000730     05  LK-EXPER-COMPAT-SCORE-OLD REDEFINES LK-EXPER-COMPAT-SCORE
000740                                  PIC X(03).
000750     05  FILLER                   PIC X(03).
000760
000770 PROCEDURE DIVISION USING EXPRCOMP-LINK.
000780     ADD 1 TO WS-CALL-COUNT.
000790     MOVE LK-EXPERIENCE-LEVEL TO WS-EXPER-LOWER.
000800     INSPECT WS-EXPER-LOWER CONVERTING
000810         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
000820         "abcdefghijklmnopqrstuvwxyz".
000830
000840     IF WS-EXPER-FIRST-TIME
000850         IF LK-TRAIN-EASY
000860             MOVE 1.0 TO LK-EXPER-COMPAT-SCORE
000870         ELSE IF LK-TRAIN-MODERATE
000880             MOVE 0.6 TO LK-EXPER-COMPAT-SCORE
000890         ELSE IF LK-TRAIN-CHALLENGING
000900             MOVE 0.2 TO LK-EXPER-COMPAT-SCORE
000910         ELSE IF LK-TRAIN-EXPERT
000920             MOVE 0.0 TO LK-EXPER-COMPAT-SCORE
000930         ELSE
000940             MOVE 0.5 TO LK-EXPER-COMPAT-SCORE
000950     ELSE IF WS-EXPER-SOME-EXPER
000960         IF LK-TRAIN-EASY
000970             MOVE 0.9 TO LK-EXPER-COMPAT-SCORE
000980         ELSE IF LK-TRAIN-MODERATE
000990             MOVE 1.0 TO LK-EXPER-COMPAT-SCORE
001000         ELSE IF LK-TRAIN-CHALLENGING
001010             MOVE 0.7 TO LK-EXPER-COMPAT-SCORE
001020         ELSE IF LK-TRAIN-EXPERT
001030             MOVE 0.3 TO LK-EXPER-COMPAT-SCORE
001040         ELSE
001050             MOVE 0.5 TO LK-EXPER-COMPAT-SCORE
001060     ELSE IF WS-EXPER-VERY-EXPER
001070         IF LK-TRAIN-EASY
001080             MOVE 0.8 TO LK-EXPER-COMPAT-SCORE
001090         ELSE IF LK-TRAIN-MODERATE
001100             MOVE 0.9 TO LK-EXPER-COMPAT-SCORE
001110         ELSE IF LK-TRAIN-CHALLENGING
001120             MOVE 1.0 TO LK-EXPER-COMPAT-SCORE
001130         ELSE IF LK-TRAIN-EXPERT
001140             MOVE 1.0 TO LK-EXPER-COMPAT-SCORE
001150         ELSE
001160             MOVE 0.5 TO LK-EXPER-COMPAT-SCORE
001170******** EXPERIENCE-LEVEL NOT ONE OF THE THREE KNOWN ENUMS
001180     ELSE
001190         MOVE 0.5 TO LK-EXPER-COMPAT-SCORE.
001200
001210     GOBACK.
001220
