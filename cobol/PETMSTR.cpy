000010******************************************************************
000020* COPYBOOK PETMSTR                                               *
000030*        LIBRARY(PCMATCH.TEST.COPYLIB(PETMSTR))                  *
000040*        ACTION(REPLACE)                                         *
000050*        LANGUAGE(COBOL)                                         *
000060* ... RECORD LAYOUT FOR ONE AVAILABLE SHELTER PET, INCLUDING ITS *
000070*     PERSONALITY SUB-RECORD (1:1, ALWAYS PRESENT ON THIS FILE)  *
000080******************************************************************
000090* CHANGE LOG                                                     *
000100* 11/04/94 JS  ORIGINAL PET-MASTER LAYOUT, NO PERSONALITY DATA    *
000110* 02/11/96 TGD ADDED PP- PERSONALITY SUB-RECORD - REQ 4471        *
000120* 03/02/99 AK  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD, N/C    *
000130* 07/30/01 JS  PET-AVAILABLE FLAG NOW SET UPSTREAM OF THIS FILE - *
000140*              ONLY AVAILABLE PETS WITH A PROFILE ARE EXTRACTED   *
000150******************************************************************
000160 01  PETMSTR-REC.
000170******************************************************************
000180*    PET IDENTIFICATION                                          *
000190******************************************************************
000200     05  PET-ID                      PIC X(36).
000210     05  PET-NAME                    PIC X(100).
000220     05  PET-SPECIES                 PIC X(50).
000230******************************************************************
000240*    ENUMERATED PHYSICAL FIELDS                                  *
000250******************************************************************
000260     05  PET-SIZE                    PIC X(12).
000270         88  PET-SIZE-SMALL          VALUE "SMALL".
000280         88  PET-SIZE-MEDIUM         VALUE "MEDIUM".
000290         88  PET-SIZE-LARGE          VALUE "LARGE".
000300         88  PET-SIZE-EXTRA-LARGE    VALUE "EXTRA-LARGE".
000310     05  PET-AGE-GROUP               PIC X(10).
000320         88  PET-AGE-BABY            VALUE "BABY".
000330         88  PET-AGE-YOUNG           VALUE "YOUNG".
000340         88  PET-AGE-ADULT           VALUE "ADULT".
000350         88  PET-AGE-SENIOR          VALUE "SENIOR".
000360******************************************************************
000370*    ADOPTION FEE - PACKED PER SHOP STANDARD FOR MONEY FIELDS    *
000380******************************************************************
000390     05  PET-ADOPTION-FEE            PIC S9(6)V99 COMP-3.
000400     05  PET-AVAILABLE               PIC 9(01).
000410         88  PET-IS-AVAILABLE        VALUE 1.
000420         88  PET-NOT-AVAILABLE       VALUE 0.
000430******************************************************************
000440*    02/11/96 TGD - PERSONALITY SUB-RECORD.  ALWAYS PRESENT ON   *
000450*    THIS EXTRACT, BUT 200-SCORE-PET IN PETMATCH STILL CHECKS    *
000460*    PP-ENERGY-LEVEL FOR SPACES BEFORE SCORING - SEE REQ 4471.   *
000470******************************************************************
000480     05  PP-ENERGY-LEVEL             PIC X(10).
000490         88  PP-ENERGY-LOW           VALUE "LOW".
000500         88  PP-ENERGY-MODERATE      VALUE "MODERATE".
000510         88  PP-ENERGY-HIGH          VALUE "HIGH".
000520         88  PP-ENERGY-VERY-HIGH     VALUE "VERY-HIGH".
000530     05  PP-SOCIABILITY              PIC X(12).
000540         88  PP-SOCIAB-SHY           VALUE "SHY".
000550         88  PP-SOCIAB-MODERATE      VALUE "MODERATE".
000560         88  PP-SOCIAB-SOCIAL        VALUE "SOCIAL".
000570         88  PP-SOCIAB-VERY-SOCIAL   VALUE "VERY-SOCIAL".
000580     05  PP-TRAINABILITY             PIC X(12).
000590         88  PP-TRAIN-EASY           VALUE "EASY".
000600         88  PP-TRAIN-MODERATE       VALUE "MODERATE".
000610         88  PP-TRAIN-CHALLENGING    VALUE "CHALLENGING".
000620         88  PP-TRAIN-EXPERT-ONLY    VALUE "EXPERT-ONLY".
000630     05  PP-AFFECTION-LEVEL          PIC 9(01).
000640     05  PP-NOISE-LEVEL              PIC X(10).
000650         88  PP-NOISE-QUIET          VALUE "QUIET".
000660         88  PP-NOISE-MODERATE       VALUE "MODERATE".
000670         88  PP-NOISE-VOCAL          VALUE "VOCAL".
000680     05  FILLER                      PIC X(41).
000690******************************************************************
000700*    07/30/01 JS - PRE-PERSONALITY EXTRACTS STILL RUN AGAINST    *
000710*    THIS FILE FROM THE OLD SHELTER-INTAKE JOB STREAM.  THIS     *
000720*    ALTERNATE VIEW LETS THOSE JOBS SEE ONLY THE ORIGINAL PET    *
000730*    FIELDS WITHOUT TRIPPING OVER THE NEWER PP- GROUP.           *
000740******************************************************************
000750 01  PETMSTR-REC-PRE-PP REDEFINES PETMSTR-REC.
000760     05  PETOLD-ID                   PIC X(36).
000770     05  PETOLD-NAME                 PIC X(100).
000780     05  PETOLD-SPECIES              PIC X(50).
000790     05  PETOLD-SIZE                 PIC X(12).
000800     05  PETOLD-AGE-GROUP            PIC X(10).
000810     05  PETOLD-ADOPTION-FEE         PIC S9(6)V99 COMP-3.
000820     05  PETOLD-AVAILABLE            PIC 9(01).
000830     05  FILLER                      PIC X(86).
000840
