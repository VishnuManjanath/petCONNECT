000010 IDENTIFICATION DIVISION.
000020******************************************************************
000030 PROGRAM-ID.  MATCHCLC.
000040 AUTHOR. TOM DUNNE.
000050 INSTALLATION. COBOL DEVELOPMENT CENTER.
000060 DATE-WRITTEN. 02/11/96.
000070 DATE-COMPILED. 02/11/96.
000080 SECURITY. NON-CONFIDENTIAL.
000090******************************************************************
000100* REMARKS.                                                       *
000110*     SEVEN-FACTOR PET/ADOPTER COMPATIBILITY SCORE (REQ 4471).   *
000120*     CALLED ONCE BY PETMATCH FOR EACH QUALIFYING PET-MASTER     *
000130*     RECORD.  RETURNS THE WEIGHTED TOTAL SCORE AND THE MATCH-   *
000140*     QUALITY GRADE.  ADAPTED FROM THE OLD LAB/EQUIPMENT-        *
000150*     REIMBURSEMENT CALCULATOR - SAME LINKAGE-ONLY SHAPE, SAME   *
000160*     "NO FILE SECTION, CALLED PER DETAIL RECORD" HABIT.         *
000170*     FACTOR 6 (EXPERIENCE-VS-TRAINABILITY) IS FARMED OUT TO     *
000180*     EXPRCOMP, THE SAME WAY THE OLD PROGRAM FARMED THE          *
000190*     REIMBURSEMENT-PERCENT LOOKUP OUT TO PCTPROC.               *
000200******************************************************************
000210* CHANGE LOG                                                     *
000220* 02/11/96 TGD ORIGINAL SEVEN-FACTOR SCORING ROUTINE - REQ 4471   *
000230* 02/19/96 JS  ADDED 300-LIVING-COMPAT APARTMENT/HOUSE SCAN       *
000240* 06/19/96 TGD ADDED 250-BUDGET-COMPAT FOR THE NEW MAX-FEE FIELD  *
000250* 03/02/99 AK  Y2K REVIEW - NO DATE LOGIC IN THIS PROGRAM, N/C    *
000260* 09/14/02 JS  450-SOCIAL-COMPAT REWORKED PER MARKETING REQ 5190  *
000270* 05/08/03 JS  500-WEIGHT-AND-TOTAL NOW ROUNDS ONLY AT THE FINAL  *
000280*              SUMMATION STEP - SUB-SCORES CARRY FULL PRECISION   *
000290******************************************************************
000300 ENVIRONMENT DIVISION.
000310 CONFIGURATION SECTION.
000320 SOURCE-COMPUTER. IBM-390.
000330 OBJECT-COMPUTER. IBM-390.
000331 SPECIAL-NAMES.
000332     UPSI-0 IS MATCHCLC-TRACE-SW.
000340 INPUT-OUTPUT SECTION.
000350
000360 DATA DIVISION.
000370 FILE SECTION.
000380
000390 WORKING-STORAGE SECTION.
000400******************************************************************
000410*    WORK FIELDS FOR 100-ENERGY-COMPAT                           *
000420******************************************************************
000430 01  WS-ENERGY-FIELDS.
000440     05  WS-USER-ENERGY-LVL      PIC S9(1) COMP.
000450     05  WS-PET-ENERGY-LVL       PIC S9(1) COMP.
000460     05  WS-ENERGY-DISTANCE      PIC S9(1) COMP.
000470******************************************************************
000480*    09/14/02 JS - OLD CALLERS OF THIS TABLE WANTED THE FOUR     *
000490*    ENERGY-LEVEL NAMES AS ONE SCANNABLE STRING FOR A TRACE      *
000500*    DUMP.  KEPT AS A REDEFINED VIEW RATHER THAN A SEPARATE      *
000510*    TABLE SO THE TWO NEVER GET OUT OF STEP.                     *
000520******************************************************************
000530 01  WS-ENERGY-NAMES.
000540     05  WS-EN-TABLE OCCURS 4 TIMES PIC X(09).
000550 01  WS-ENERGY-NAMES-TRACE REDEFINES WS-ENERGY-NAMES.
000560     05  WS-EN-TRACE-LINE         PIC X(36).
000570
000580******************************************************************
000590*    WORK FIELDS FOR 250-BUDGET-COMPAT                           *
000600******************************************************************
000610 01  WS-BUDGET-FIELDS.
000620     05  WS-USAGE-RATIO           PIC S9V9(4) COMP-3.
000630     05  WS-USAGE-PENALTY         PIC S9V9(4) COMP-3.
000640     05  WS-BUDGET-SCORE-RAW      PIC S9V9(4) COMP-3.
000650******************************************************************
000660*    06/19/96 TGD - PRE-CONVERSION CALLERS PASSED THE USAGE      *
000670*    RATIO AS A STRAIGHT DISPLAY PERCENT (0-100) RATHER THAN A   *
000680*    PACKED FRACTION.  THIS VIEW IS READ BY THE OLD -9000 DUMP   *
000690*    UTILITY STILL RUNNING AGAINST THIS WORKING STORAGE.         *
000700******************************************************************
000710 01  WS-BUDGET-FIELDS-PCT REDEFINES WS-BUDGET-FIELDS.
000720     05  WS-USAGE-RATIO-PCT       PIC S9(03).
000730     05  FILLER                   PIC X(05).
000740
000750******************************************************************
000760*    WORK FIELDS FOR 300-LIVING-COMPAT / 450-SOCIAL-COMPAT       *
000770******************************************************************
000780 01  WS-SCORE-FIELDS.
000790     05  WS-LIVING-SCORE          PIC S9V9(4) COMP-3.
000800     05  WS-SOCIAL-SCORE          PIC S9V9(4) COMP-3.
000810
000820 01  WS-LIVING-LOWER              PIC X(100).
000830 01  WS-YARD-LOWER                PIC X(50).
000840 01  WS-NOISE-LOWER               PIC X(10).
000850 01  WS-SCAN-COUNTS.
000860     05  WS-APT-COUNT             PIC S9(4) COMP.
000870     05  WS-HOUSE-COUNT           PIC S9(4) COMP.
000880******************************************************************
000890*    02/19/96 JS - THE OLD APARTMENT/HOUSE TRACE DUMP WANTED      *
000900*    BOTH TALLIES AS ONE PRINTABLE DISPLAY FIELD RATHER THAN TWO  *
000910*    BINARY HALFWORDS - KEPT AS A REDEFINED VIEW, NOT A SEPARATE  *
000920*    MOVE, SO THE DUMP CAN NEVER DRIFT FROM THE REAL COUNTERS.    *
000930******************************************************************
000940 01  WS-SCAN-COUNTS-TRACE REDEFINES WS-SCAN-COUNTS.
000950     05  WS-SCAN-COUNTS-BYTES     PIC X(04).
000960
000970******************************************************************
000980*    WORK FIELDS FOR 400-EXPERIENCE-COMPAT (CALLS EXPRCOMP)      *
000990******************************************************************
001000 01  WS-EXPRCOMP-LINK.
001010     05  WS-EC-EXPERIENCE-LEVEL   PIC X(50).
001020     05  WS-EC-TRAINABILITY       PIC X(12).
001030     05  WS-EC-SCORE              PIC S9V9(4) COMP-3.
001040     05  FILLER                   PIC X(03).
001050
001060******************************************************************
001070*    SUB-SCORES CARRIED AT FULL PRECISION UNTIL THE WEIGHTED     *
001080*    SUMMATION IN 500-WEIGHT-AND-TOTAL, PER REQ 5190 REVIEW      *
001090******************************************************************
001100 01  WS-SUB-SCORES.
001110     05  WS-ENERGY-SCORE          PIC S9V9(4) COMP-3.
001120     05  WS-SIZE-SCORE            PIC S9V9(4) COMP-3.
001130     05  WS-AGE-SCORE             PIC S9V9(4) COMP-3.
001140     05  WS-BUDGET-SCORE          PIC S9V9(4) COMP-3.
001150     05  WS-EXPER-SCORE           PIC S9V9(4) COMP-3.
001160
001170******************************************************************
001180*    CALL-COUNT - KEPT FOR THE NIGHTLY RUN-STATS REPORT THAT     *
001190*    TOTALS HOW MANY TIMES THIS ROUTINE FIRED PER ADOPTER RUN    *
001200******************************************************************
001210 77  WS-CALL-COUNT                PIC S9(7) COMP VALUE ZERO.
001220
001230 LINKAGE SECTION.
001240 01  MATCH-SCORE-REC.
001250******************************************************************
001260*    ADOPTER-SIDE INPUTS (SUBSET OF LFSTYLE-REC NEEDED HERE)     *
001270******************************************************************
001280     05  MC-LP-LIVING-SITUATION   PIC X(100).
001290     05  MC-LP-YARD-SIZE          PIC X(50).
001300     05  MC-LP-ACTIVITY-LEVEL     PIC X(10).
001310     05  MC-LP-EXPERIENCE-LEVEL   PIC X(50).
001320     05  MC-LP-HAS-CHILDREN       PIC 9(01).
001330         88  MC-CHILDREN-YES      VALUE 1.
001340     05  MC-LP-HAS-OTHER-PETS     PIC 9(01).
001350         88  MC-OTHER-PETS-YES    VALUE 1.
001360     05  MC-LP-PREFERRED-AGE      PIC X(10).
001370     05  MC-LP-PREFERRED-SIZE     PIC X(12).
001380     05  MC-LP-MAX-ADOPTION-FEE   PIC S9(6)V99 COMP-3.
001390     05  MC-LP-MAX-FEE-SPECIFIED  PIC 9(01).
001400         88  MC-FEE-LIMIT-GIVEN   VALUE 1.
001410******************************************************************
001420*    PET-SIDE INPUTS (SUBSET OF PETMSTR-REC NEEDED HERE)         *
001430******************************************************************
001440     05  MC-PET-SIZE              PIC X(12).
001450     05  MC-PET-AGE-GROUP         PIC X(10).
001460     05  MC-PET-ADOPTION-FEE      PIC S9(6)V99 COMP-3.
001470     05  MC-PP-ENERGY-LEVEL       PIC X(10).
001480     05  MC-PP-SOCIABILITY        PIC X(12).
001490     05  MC-PP-TRAINABILITY       PIC X(12).
001500     05  MC-PP-AFFECTION-LEVEL    PIC 9(01).
001510     05  MC-PP-NOISE-LEVEL        PIC X(10).
001520******************************************************************
001530*    RETURNED OUTPUTS                                            *
001540******************************************************************
001550     05  MC-TOTAL-SCORE           PIC S9(3)V99 COMP-3.
001560     05  MC-MATCH-QUALITY         PIC X(20).
001570     05  FILLER                   PIC X(10).
001580
001590 PROCEDURE DIVISION USING MATCH-SCORE-REC.
001600     ADD 1 TO WS-CALL-COUNT.
001610     PERFORM 100-ENERGY-COMPAT THRU 100-EXIT.
001620     PERFORM 150-SIZE-COMPAT THRU 150-EXIT.
001630     PERFORM 200-AGE-COMPAT THRU 200-EXIT.
001640     PERFORM 250-BUDGET-COMPAT THRU 250-EXIT.
001650     PERFORM 300-LIVING-COMPAT THRU 300-EXIT.
001660     PERFORM 400-EXPERIENCE-COMPAT THRU 400-EXIT.
001670     PERFORM 450-SOCIAL-COMPAT THRU 450-EXIT.
001680     PERFORM 500-WEIGHT-AND-TOTAL THRU 500-EXIT.
001690     PERFORM 550-CLASSIFY-QUALITY THRU 550-EXIT.
001700     GOBACK.
001710
001720******************************************************************
001730*    100-ENERGY-COMPAT - FACTOR 1, WEIGHT 25                    *
001740******************************************************************
001750 100-ENERGY-COMPAT.
001760     EVALUATE TRUE
001770         WHEN MC-LP-ACTIVITY-LEVEL = "LOW"
001780             MOVE 1 TO WS-USER-ENERGY-LVL
001790         WHEN MC-LP-ACTIVITY-LEVEL = "MODERATE"
001800             MOVE 2 TO WS-USER-ENERGY-LVL
001810         WHEN MC-LP-ACTIVITY-LEVEL = "HIGH"
001820             MOVE 3 TO WS-USER-ENERGY-LVL
001830         WHEN MC-LP-ACTIVITY-LEVEL = "VERY-HIGH"
001840             MOVE 4 TO WS-USER-ENERGY-LVL
001850         WHEN OTHER
001860             MOVE 2 TO WS-USER-ENERGY-LVL
001870     END-EVALUATE.
001880
001890     EVALUATE TRUE
001900         WHEN MC-PP-ENERGY-LEVEL = "LOW"
001910             MOVE 1 TO WS-PET-ENERGY-LVL
001920         WHEN MC-PP-ENERGY-LEVEL = "MODERATE"
001930             MOVE 2 TO WS-PET-ENERGY-LVL
001940         WHEN MC-PP-ENERGY-LEVEL = "HIGH"
001950             MOVE 3 TO WS-PET-ENERGY-LVL
001960         WHEN MC-PP-ENERGY-LEVEL = "VERY-HIGH"
001970             MOVE 4 TO WS-PET-ENERGY-LVL
001980         WHEN OTHER
001990             MOVE 2 TO WS-PET-ENERGY-LVL
002000     END-EVALUATE.
002010
002020     IF WS-USER-ENERGY-LVL >= WS-PET-ENERGY-LVL
002030         COMPUTE WS-ENERGY-DISTANCE =
002040                 WS-USER-ENERGY-LVL - WS-PET-ENERGY-LVL
002050     ELSE
002060         COMPUTE WS-ENERGY-DISTANCE =
002070                 WS-PET-ENERGY-LVL - WS-USER-ENERGY-LVL
002080     END-IF.
002090
002100     EVALUATE WS-ENERGY-DISTANCE
002110         WHEN 0  MOVE 1.0 TO WS-ENERGY-SCORE
002120         WHEN 1  MOVE 0.8 TO WS-ENERGY-SCORE
002130         WHEN 2  MOVE 0.5 TO WS-ENERGY-SCORE
002140         WHEN OTHER MOVE 0.2 TO WS-ENERGY-SCORE
002150     END-EVALUATE.
002160 100-EXIT.
002170     EXIT.
002180
002190******************************************************************
002200*    150-SIZE-COMPAT - FACTOR 2, WEIGHT 15                       *
002210******************************************************************
002220 150-SIZE-COMPAT.
002230     IF MC-LP-PREFERRED-SIZE = SPACES
002240         MOVE 0.8 TO WS-SIZE-SCORE
002250     ELSE
002260         IF MC-LP-PREFERRED-SIZE = MC-PET-SIZE
002270             MOVE 1.0 TO WS-SIZE-SCORE
002280         ELSE
002290             MOVE 0.3 TO WS-SIZE-SCORE
002300         END-IF
002310     END-IF.
002320 150-EXIT.
002330     EXIT.
002340
002350******************************************************************
002360*    200-AGE-COMPAT - FACTOR 3, WEIGHT 10                        *
002370******************************************************************
002380 200-AGE-COMPAT.
002390     IF MC-LP-PREFERRED-AGE = SPACES
002400         MOVE 0.8 TO WS-AGE-SCORE
002410     ELSE
002420         IF MC-LP-PREFERRED-AGE = MC-PET-AGE-GROUP
002430             MOVE 1.0 TO WS-AGE-SCORE
002440         ELSE
002450             MOVE 0.4 TO WS-AGE-SCORE
002460         END-IF
002470     END-IF.
002480 200-EXIT.
002490     EXIT.
002500
002510******************************************************************
002520*    250-BUDGET-COMPAT - FACTOR 4, WEIGHT 10                     *
002530******************************************************************
002540 250-BUDGET-COMPAT.
002550     IF NOT MC-FEE-LIMIT-GIVEN
002560         MOVE 0.9 TO WS-BUDGET-SCORE
002570     ELSE
002580         IF MC-PET-ADOPTION-FEE = ZERO
002590             MOVE 1.0 TO WS-BUDGET-SCORE
002600         ELSE
002610             IF MC-LP-MAX-ADOPTION-FEE >= MC-PET-ADOPTION-FEE
002620                 COMPUTE WS-USAGE-RATIO ROUNDED =
002630                     MC-PET-ADOPTION-FEE / MC-LP-MAX-ADOPTION-FEE
002640                 COMPUTE WS-USAGE-PENALTY =
002650                     WS-USAGE-RATIO * 0.3
002660                 COMPUTE WS-BUDGET-SCORE-RAW =
002670                     1.0 - WS-USAGE-PENALTY
002680                 IF WS-BUDGET-SCORE-RAW < 0.5
002690                     MOVE 0.5 TO WS-BUDGET-SCORE
002700                 ELSE
002710                     MOVE WS-BUDGET-SCORE-RAW TO WS-BUDGET-SCORE
002720                 END-IF
002730             ELSE
002740                 MOVE 0.1 TO WS-BUDGET-SCORE
002750             END-IF
002760         END-IF
002770     END-IF.
002780 250-EXIT.
002790     EXIT.
002800
002810******************************************************************
002820*    300-LIVING-COMPAT - FACTOR 5, WEIGHT 15                     *
002830*    "APARTMENT" / "HOUSE" ARE FREE-TEXT SUBSTRINGS, NOT ENUMS - *
002840*    LOWERCASE A WORKING COPY AND TALLY THE LITERAL INSIDE IT    *
002850*    RATHER THAN COMPARING THE WHOLE FIELD - SEE REQ 4471        *
002860******************************************************************
002870 300-LIVING-COMPAT.
002880     MOVE 0.5 TO WS-LIVING-SCORE.
002890
002900     MOVE MC-LP-LIVING-SITUATION TO WS-LIVING-LOWER.
002910     INSPECT WS-LIVING-LOWER CONVERTING
002920         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
002930         "abcdefghijklmnopqrstuvwxyz".
002940     MOVE MC-LP-YARD-SIZE TO WS-YARD-LOWER.
002950     INSPECT WS-YARD-LOWER CONVERTING
002960         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
002970         "abcdefghijklmnopqrstuvwxyz".
002980     MOVE MC-PP-NOISE-LEVEL TO WS-NOISE-LOWER.
002990     INSPECT WS-NOISE-LOWER CONVERTING
003000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
003010         "abcdefghijklmnopqrstuvwxyz".
003020
003030     MOVE ZERO TO WS-APT-COUNT, WS-HOUSE-COUNT.
003040     INSPECT WS-LIVING-LOWER TALLYING WS-APT-COUNT
003050         FOR ALL "apartment".
003060     INSPECT WS-LIVING-LOWER TALLYING WS-HOUSE-COUNT
003070         FOR ALL "house".
003080
003090     IF WS-APT-COUNT > 0
003100         IF MC-PET-SIZE = "SMALL" OR MC-PET-SIZE = "MEDIUM"
003110             ADD 0.3 TO WS-LIVING-SCORE
003120         END-IF
003130         IF WS-NOISE-LOWER = "quiet"
003140             ADD 0.2 TO WS-LIVING-SCORE
003150         ELSE
003160             IF WS-NOISE-LOWER = "vocal"
003170                 SUBTRACT 0.2 FROM WS-LIVING-SCORE
003180             END-IF
003190         END-IF
003200     END-IF.
003210
003220     IF WS-HOUSE-COUNT > 0
003230         AND WS-YARD-LOWER NOT = SPACES
003240         AND WS-YARD-LOWER NOT = "none"
003250         IF MC-PET-SIZE = "LARGE" OR MC-PET-SIZE = "EXTRA-LARGE"
003260             ADD 0.2 TO WS-LIVING-SCORE
003270         END-IF
003280         IF MC-PP-ENERGY-LEVEL = "HIGH" OR
003290            MC-PP-ENERGY-LEVEL = "VERY-HIGH"
003300             ADD 0.3 TO WS-LIVING-SCORE
003310         END-IF
003320     END-IF.
003330
003340     IF WS-LIVING-SCORE > 1.0
003350         MOVE 1.0 TO WS-LIVING-SCORE
003360     END-IF.
003370 300-EXIT.
003380     EXIT.
003390
003400******************************************************************
003410*    400-EXPERIENCE-COMPAT - FACTOR 6, WEIGHT 15                 *
003420*    THE 4x4 LOOKUP ITSELF LIVES IN EXPRCOMP - SEE THAT PROGRAM  *
003430******************************************************************
003440 400-EXPERIENCE-COMPAT.
003450     MOVE MC-LP-EXPERIENCE-LEVEL TO WS-EC-EXPERIENCE-LEVEL.
003460     MOVE MC-PP-TRAINABILITY TO WS-EC-TRAINABILITY.
003470     CALL "EXPRCOMP" USING WS-EXPRCOMP-LINK.
003480     MOVE WS-EC-SCORE TO WS-EXPER-SCORE.
003490 400-EXIT.
003500     EXIT.
003510
003520******************************************************************
003530*    450-SOCIAL-COMPAT - FACTOR 7, WEIGHT 10                     *
003540******************************************************************
003550 450-SOCIAL-COMPAT.
003560     MOVE 0.5 TO WS-SOCIAL-SCORE.
003570
003580     IF MC-CHILDREN-YES
003590         IF MC-PP-SOCIABILITY = "SOCIAL" OR
003600            MC-PP-SOCIABILITY = "VERY-SOCIAL"
003610             ADD 0.3 TO WS-SOCIAL-SCORE
003620         END-IF
003630         IF MC-PP-AFFECTION-LEVEL >= 4
003640             ADD 0.2 TO WS-SOCIAL-SCORE
003650         END-IF
003660     END-IF.
003670
003680     IF MC-OTHER-PETS-YES
003690         IF MC-PP-SOCIABILITY = "MODERATE" OR
003700            MC-PP-SOCIABILITY = "SOCIAL"
003710             ADD 0.3 TO WS-SOCIAL-SCORE
003720         ELSE
003730             IF MC-PP-SOCIABILITY = "SHY"
003740                 SUBTRACT 0.2 FROM WS-SOCIAL-SCORE
003750             END-IF
003760         END-IF
003770     END-IF.
003780
003790     IF WS-SOCIAL-SCORE > 1.0
003800         MOVE 1.0 TO WS-SOCIAL-SCORE
003810     END-IF.
003820 450-EXIT.
003830     EXIT.
003840
003850******************************************************************
003860*    500-WEIGHT-AND-TOTAL - APPLY THE SEVEN WEIGHTS, REQ 4471    *
003870*    SUB-SCORES ARE CARRIED AT FULL PRECISION - ROUNDING HAPPENS *
003880*    ONLY ON THIS FINAL SUMMATION, PER THE 05/08/03 REVIEW       *
003890******************************************************************
003900 500-WEIGHT-AND-TOTAL.
003910     COMPUTE MC-TOTAL-SCORE ROUNDED =
003920           (WS-ENERGY-SCORE * 25)
003930         + (WS-SIZE-SCORE   * 15)
003940         + (WS-AGE-SCORE    * 10)
003950         + (WS-BUDGET-SCORE * 10)
003960         + (WS-LIVING-SCORE * 15)
003970         + (WS-EXPER-SCORE  * 15)
003980         + (WS-SOCIAL-SCORE * 10).
003990 500-EXIT.
004000     EXIT.
004010
004020******************************************************************
004030*    550-CLASSIFY-QUALITY - MATCH-QUALITY GRADE ON TOTAL-SCORE   *
004040******************************************************************
004050 550-CLASSIFY-QUALITY.
004060     EVALUATE TRUE
004070         WHEN MC-TOTAL-SCORE >= 85.00
004080             MOVE "EXCELLENT MATCH" TO MC-MATCH-QUALITY
004090         WHEN MC-TOTAL-SCORE >= 70.00
004100             MOVE "GREAT MATCH" TO MC-MATCH-QUALITY
004110         WHEN MC-TOTAL-SCORE >= 55.00
004120             MOVE "GOOD MATCH" TO MC-MATCH-QUALITY
004130         WHEN MC-TOTAL-SCORE >= 40.00
004140             MOVE "FAIR MATCH" TO MC-MATCH-QUALITY
004150         WHEN OTHER
004160             MOVE "POOR MATCH" TO MC-MATCH-QUALITY
004170     END-EVALUATE.
004180 550-EXIT.
004190     EXIT.
004200
