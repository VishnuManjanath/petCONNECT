000010 IDENTIFICATION DIVISION.
000020******************************************************************
000030 PROGRAM-ID.  EXPLLTH.
000040 AUTHOR. JON SAYLES.
000050 INSTALLATION. COBOL DEVELOPMENT CENTER.
000060 DATE-WRITTEN. 02/11/96.
000070 DATE-COMPILED. 02/11/96.
000080 SECURITY. NON-CONFIDENTIAL.
000090******************************************************************
000100* REMARKS.                                                       *
000110*     RETURNS THE TRIMMED LENGTH OF A TEXT FIELD - I.E. THE      *
000120*     POSITION OF THE LAST NON-BLANK CHARACTER.  PETMATCH CALLS  *
000130*     THIS BEFORE EACH STRING OF AN EXPLANATION PHRASE INTO      *
000140*     MR-EXPLANATION SO IT KNOWS WHERE THE NEXT PHRASE WOULD     *
000150*     LAND AND WHETHER IT WOULD OVERFLOW THE X(250) FIELD -      *
000160*     SEE REQ 4471.                                              *
000170******************************************************************
000180* CHANGE LOG                                                     *
000190* 02/11/96 JS  ADAPTED FROM THE STRLTH UTILITY FOR REQ 4471       *
000200* 03/02/99 AK  Y2K REVIEW - NO DATE LOGIC IN THIS PROGRAM, N/C    *
000210* 05/08/03 JS  WIDENED TEXT1 TO X(250) FOR THE EXPLANATION FIELD  *
000220* 05/08/03 JS  DROPPED THE FUNCTION REVERSE SCAN FOR A STRAIGHT   *
000230*              BACKWARD PERFORM - AVOIDS THE COMPILER'S NEWER    *
000240*              INTRINSIC-FUNCTION SUPPORT ON THE OLDER LPARS      *
000250******************************************************************
000260 ENVIRONMENT DIVISION.
000270 CONFIGURATION SECTION.
000280 SOURCE-COMPUTER. IBM-390.
000290 OBJECT-COMPUTER. IBM-390.
000291 SPECIAL-NAMES.
000292     UPSI-0 IS EXPLLTH-TRACE-SW.
000300 INPUT-OUTPUT SECTION.
000310
000320 DATA DIVISION.
000330 FILE SECTION.
000340
000350 WORKING-STORAGE SECTION.
000360 01  MISC-FIELDS.
000370     05 SCAN-IX                 PIC S9(4) COMP.
000380     05 FOUND-SW                PIC X(01) VALUE "N".
000390         88 FOUND-NON-BLANK     VALUE "Y".
000400******************************************************************
000410*    05/08/03 JS - THE OLD -9000 DUMP UTILITY READS THE SCAN     *
000420*    INDEX AND THE FOUND SWITCH AS RAW BYTES FOR ITS TRACE LINE  *
000430*    RATHER THAN THROUGH THE NAMED FIELDS ABOVE.                 *
000440******************************************************************
000450 01  MISC-FIELDS-ALT REDEFINES MISC-FIELDS.
000460     05 SCAN-IX-BYTES           PIC X(02).
000470     05 FOUND-SW-BYTE           PIC X(01).
000480
000490******************************************************************
000500*    CALL-COUNT - KEPT FOR THE NIGHTLY RUN-STATS REPORT THAT     *
000510*    TOTALS HOW MANY TIMES THIS UTILITY FIRED PER ADOPTER RUN    *
000520******************************************************************
000530 77  WS-CALL-COUNT              PIC S9(7) COMP VALUE ZERO.
000540
000550 LINKAGE SECTION.
000560 01  TEXT1                      PIC X(250).
000570******************************************************************
000580*    05/08/03 JS - REQ 5190 ADDED THE FIFTH EXPLANATION PHRASE,  *
000590*    EACH NO WIDER THAN 50 CHARACTERS - THIS VIEW LETS A CALLER  *
000600*    THAT ALREADY KNOWS THE PHRASE BOUNDARIES LOOK AT ONE SLOT   *
000610*    AT A TIME WITHOUT RE-PARSING THE WHOLE FIELD.                *
000620******************************************************************
000630 01  TEXT1-ALT-VIEW REDEFINES TEXT1.
000640     05  TEXT1-PHRASE-SLOT OCCURS 5 TIMES PIC X(50).
000650 01  RETURN-LTH                 PIC S9(4) COMP.
000660 01  RETURN-LTH-BYTES REDEFINES RETURN-LTH PIC X(02).
000670
000680 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
000690     ADD 1 TO WS-CALL-COUNT.
000700     MOVE "N" TO FOUND-SW.
000710     PERFORM 100-SCAN-BACKWARD THRU 100-EXIT
000720             VARYING SCAN-IX FROM LENGTH OF TEXT1 BY -1
000730             UNTIL SCAN-IX < 1 OR FOUND-NON-BLANK.
000740
000750     IF FOUND-NON-BLANK
000760         MOVE SCAN-IX TO RETURN-LTH
000770     ELSE
000780         MOVE 0 TO RETURN-LTH.
000790     GOBACK.
000800
000810 100-SCAN-BACKWARD.
000820     IF TEXT1(SCAN-IX:1) NOT = SPACE
000830         MOVE "Y" TO FOUND-SW.
000840 100-EXIT.
000850     EXIT.
000860
