000010 IDENTIFICATION DIVISION.
000020******************************************************************
000030 PROGRAM-ID.  PETMATCH.
000040 AUTHOR. JON SAYLES.
000050 INSTALLATION. COBOL DEVELOPMENT CENTER.
000060 DATE-WRITTEN. 11/04/94.
000070 DATE-COMPILED. 11/04/94.
000080 SECURITY. NON-CONFIDENTIAL.
000090******************************************************************
000100* REMARKS.                                                       *
000110*     NIGHTLY/ON-DEMAND MATCHMAKING RUN FOR ONE ADOPTER.  READS  *
000120*     THE ADOPTER'S LIFESTYLE PROFILE AND THE AVAILABLE-PET      *
000130*     MASTER, SCORES EVERY QUALIFYING PET AGAINST THE PROFILE,   *
000140*     RANKS THE RESULTS, WRITES THE MATCH-RESULTS FILE AND THE   *
000150*     PET-MATCH REPORT.  A MISSING LIFESTYLE PROFILE IS A        *
000160*     NORMAL EMPTY RUN, NOT AN ABEND CONDITION - SEE 000-         *
000170*     HOUSEKEEPING.                                              *
000180******************************************************************
000190* CHANGE LOG                                                     *
000200* 11/04/94 JS  ORIGINAL MATCHMAKING DRIVER - REQ 4471             *
000210* 02/11/96 TGD ADDED 200-SCORE-PET CALL TO NEW MATCHCLC ROUTINE   *
000220*              AND 250-BUILD-EXPLANATION PHRASE BUILDER           *
000230* 02/19/96 JS  600-RANK-SORT-RTN - IN-STORAGE SHUTTLE SORT ADDED  *
000240*              SO WE DO NOT HAVE TO STAGE A SORT-WORK FILE FOR    *
000250*              WHAT IS ALWAYS A SINGLE-ADOPTER, IN-MEMORY TABLE   *
000260* 03/02/99 AK  Y2K REVIEW - NO DATE FIELDS PROCESSED ON THIS JOB, *
000270*              NO CHANGE REQUIRED                                 *
000280* 09/14/02 JS  WIDENED WS-EXPER-LOWER-L TO X(50) TO MATCH         *
000290*              LP-EXPERIENCE-LEVEL                                *
000300* 05/08/03 JS  REQ 5190 - ADDED THE FIFTH EXPLANATION PHRASE      *
000310*              (CHILDREN/VERY-SOCIAL) AND WIDENED MR-EXPLANATION  *
000320* 07/12/05 JS  RAISED WS-MATCH-ROW TABLE SIZE TO 500 - LARGEST    *
000330*              SHELTER CENSUS ON FILE PLUS HEADROOM, REQ 6004     *
000340******************************************************************
000350 ENVIRONMENT DIVISION.
000360 CONFIGURATION SECTION.
000370 SOURCE-COMPUTER. IBM-390.
000380 OBJECT-COMPUTER. IBM-390.
000390 SPECIAL-NAMES.
000400     C01 IS NEXT-PAGE.
000410
000420 INPUT-OUTPUT SECTION.
000430 FILE-CONTROL.
000440     SELECT ADPTPROF-FILE
000450     ASSIGN TO UT-S-ADPTPROF
000460       ACCESS MODE IS SEQUENTIAL
000470       FILE STATUS IS AFCODE.
000480
000490     SELECT PETMSTR-FILE
000500     ASSIGN TO UT-S-PETMSTR
000510       ACCESS MODE IS SEQUENTIAL
000520       FILE STATUS IS PFCODE.
000530
000540     SELECT MATCHRES-FILE
000550     ASSIGN TO UT-S-MATCHRES
000560       ACCESS MODE IS SEQUENTIAL
000570       FILE STATUS IS MFCODE.
000580
000590     SELECT PETRPT-FILE
000600     ASSIGN TO UT-S-PETRPT
000610       ACCESS MODE IS SEQUENTIAL
000620       FILE STATUS IS RFCODE.
000630
000640 DATA DIVISION.
000650 FILE SECTION.
000660****** ONE RECORD EXPECTED PER RUN - SEE 000-HOUSEKEEPING FOR
000670****** THE "NO PROFILE ON FILE" NORMAL-EMPTY-RUN HANDLING
000680 FD  ADPTPROF-FILE
000690     RECORDING MODE IS F
000700     LABEL RECORDS ARE STANDARD
000710     RECORD CONTAINS 300 CHARACTERS
000720     BLOCK CONTAINS 0 RECORDS
000730     DATA RECORD IS ADPTPROF-FD-REC.
000740 01  ADPTPROF-FD-REC                 PIC X(300).
000750
000760****** AVAILABLE-PET EXTRACT - ALREADY FILTERED UPSTREAM TO
000770****** PET-AVAILABLE = 1 WITH A PERSONALITY SUB-RECORD PRESENT
000780 FD  PETMSTR-FILE
000790     RECORDING MODE IS F
000800     LABEL RECORDS ARE STANDARD
000810     RECORD CONTAINS 300 CHARACTERS
000820     BLOCK CONTAINS 0 RECORDS
000830     DATA RECORD IS PETMSTR-FD-REC.
000840 01  PETMSTR-FD-REC                  PIC X(300).
000850
000860 FD  MATCHRES-FILE
000870     RECORDING MODE IS F
000880     LABEL RECORDS ARE STANDARD
000890     RECORD CONTAINS 420 CHARACTERS
000900     BLOCK CONTAINS 0 RECORDS
000910     DATA RECORD IS MATCHRES-FD-REC.
000920 01  MATCHRES-FD-REC                 PIC X(420).
000930
000940 FD  PETRPT-FILE
000950     RECORDING MODE IS F
000960     LABEL RECORDS ARE STANDARD
000970     RECORD CONTAINS 133 CHARACTERS
000980     BLOCK CONTAINS 0 RECORDS
000990     DATA RECORD IS PETRPT-REC.
001000 01  PETRPT-REC                      PIC X(133).
001010
001020 WORKING-STORAGE SECTION.
001030 01  FILE-STATUS-CODES.
001040     05  AFCODE                      PIC X(2).
001050         88 ADPTPROF-READ-OK          VALUE "00".
001060         88 NO-ADPTPROF-ON-FILE       VALUE "10", "23", "35".
001070     05  PFCODE                      PIC X(2).
001080         88 PETMSTR-READ-OK           VALUE "00".
001090         88 NO-MORE-PETMSTR-RECS      VALUE "10".
001100     05  MFCODE                      PIC X(2).
001110         88 MATCHRES-WRITE-OK         VALUE "00".
001120     05  RFCODE                      PIC X(2).
001130         88 PETRPT-WRITE-OK           VALUE "00".
001140
001150** QSAM FILE
001160 COPY LFSTYLE.
001170** QSAM FILE
001180 COPY PETMSTR.
001190** QSAM FILE
001200 COPY MATCHRES.
001210
001220 01  PARA-NAME                       PIC X(30).
001230 01  ABEND-REASON                    PIC X(60).
001240
001250******************************************************************
001260*    LINKAGE RECORD PASSED TO MATCHCLC, ONE PET AT A TIME        *
001270******************************************************************
001280 01  WS-MATCH-SCORE-REC.
001290     05  MC-LP-LIVING-SITUATION      PIC X(100).
001300     05  MC-LP-YARD-SIZE             PIC X(50).
001310     05  MC-LP-ACTIVITY-LEVEL        PIC X(10).
001320     05  MC-LP-EXPERIENCE-LEVEL      PIC X(50).
001330     05  MC-LP-HAS-CHILDREN          PIC 9(01).
001340     05  MC-LP-HAS-OTHER-PETS        PIC 9(01).
001350     05  MC-LP-PREFERRED-AGE         PIC X(10).
001360     05  MC-LP-PREFERRED-SIZE        PIC X(12).
001370     05  MC-LP-MAX-ADOPTION-FEE      PIC S9(6)V99 COMP-3.
001380     05  MC-LP-MAX-FEE-SPECIFIED     PIC 9(01).
001390     05  MC-PET-SIZE                 PIC X(12).
001400     05  MC-PET-AGE-GROUP            PIC X(10).
001410     05  MC-PET-ADOPTION-FEE         PIC S9(6)V99 COMP-3.
001420     05  MC-PP-ENERGY-LEVEL          PIC X(10).
001430     05  MC-PP-SOCIABILITY           PIC X(12).
001440     05  MC-PP-TRAINABILITY          PIC X(12).
001450     05  MC-PP-AFFECTION-LEVEL       PIC 9(01).
001460     05  MC-PP-NOISE-LEVEL           PIC X(10).
001470     05  MC-TOTAL-SCORE              PIC S9(3)V99 COMP-3.
001480     05  MC-MATCH-QUALITY            PIC X(20).
001490     05  FILLER                      PIC X(10).
001500
001510******************************************************************
001520*    07/12/05 JS - RANKED-RESULT WORK TABLE.  BUILT IN ADOPTER-  *
001530*    RUN ORDER, BUBBLE-SORTED DESCENDING BY SCORE IN 600-RANK-   *
001540*    SORT-RTN, THEN WRITTEN OUT TO MATCHRES-FILE AND THE REPORT  *
001550*    IN RANKED ORDER.  WS-HOLD-ROW IS THE SWAP-TEMP FOR THE SORT.*
001560******************************************************************
001570 01  WS-MATCH-ROW-TABLE.
001580     05  WS-MATCH-ROW OCCURS 500 TIMES.
001590         10  MT-PET-ID               PIC X(36).
001600         10  MT-PET-NAME             PIC X(100).
001610         10  MT-SCORE                PIC S9(3)V99 COMP-3.
001620         10  MT-QUALITY              PIC X(20).
001630         10  MT-EXPLANATION          PIC X(250).
001640         10  MT-RANK                 PIC 9(04) COMP.
001650         10  FILLER                  PIC X(04).
001660
001670 01  WS-HOLD-ROW.
001680     05  HOLD-PET-ID                 PIC X(36).
001690     05  HOLD-PET-NAME               PIC X(100).
001700     05  HOLD-SCORE                  PIC S9(3)V99 COMP-3.
001710     05  HOLD-QUALITY                PIC X(20).
001720     05  HOLD-EXPLANATION            PIC X(250).
001730     05  HOLD-RANK                   PIC 9(04) COMP.
001740     05  FILLER                      PIC X(04).
001750
001760 77  WS-PET-COUNT                    PIC S9(4) COMP VALUE ZERO.
001770 77  TBL-IX                          PIC S9(4) COMP VALUE ZERO.
001780 77  TBL-JX                          PIC S9(4) COMP VALUE ZERO.
001790 77  RECORDS-READ                    PIC S9(7) COMP VALUE ZERO.
001800 77  RECORDS-WRITTEN                 PIC S9(7) COMP VALUE ZERO.
001810
001820 01  FLAGS-AND-SWITCHES.
001830     05  MORE-SWAPS-SW               PIC X(01) VALUE "N".
001840         88 MORE-SWAPS-MADE          VALUE "Y".
001850
001860******************************************************************
001870*    EXPLANATION-TEXT WORK AREA - 250-BUILD-EXPLANATION CALLS    *
001880*    EXPLLTH BEFORE EACH CANDIDATE PHRASE TO FIND OUT HOW MUCH   *
001890*    ROOM IS LEFT, THEN STRINGS THE PHRASE IN ONLY IF IT FITS -  *
001900*    SEE REQ 4471 AND REQ 5190                                   *
001910******************************************************************
001920 01  WS-EXPL-WORK-FIELDS.
001930     05  WS-EXPL-FILLED-LTH          PIC S9(4) COMP.
001940     05  WS-EXPL-NEW-END             PIC S9(4) COMP.
001950     05  WS-EXPL-PTR                 PIC S9(4) COMP.
001960     05  WS-CANDIDATE-LEN            PIC S9(4) COMP.
001970     05  WS-APT-TALLY                PIC S9(4) COMP.
001980 01  WS-CANDIDATE-PHRASE             PIC X(50).
001990 01  WS-LIVING-LOWER-L               PIC X(100).
002000 01  WS-EXPER-LOWER-L                PIC X(50).
002010
002020******************************************************************
002030*    REPORT WORK AREAS                                           *
002040******************************************************************
002050 01  WS-RPT-TITLE-REC.
002060     05  FILLER                      PIC X(01) VALUE SPACE.
002070     05  FILLER                      PIC X(29)
002080             VALUE "PET-MATCH REPORT FOR ADOPTER".
002090     05  FILLER                      PIC X(01) VALUE SPACE.
002100     05  RPT-USER-ID-O               PIC X(36).
002110     05  FILLER                      PIC X(66) VALUE SPACES.
002120******************************************************************
002130*    09/14/02 JS - THE NIGHTLY RUN-AUDIT EXTRACT PROGRAM STILL   *
002140*    WANTS THE WHOLE TITLE LINE AS ONE FIELD RATHER THAN THE     *
002150*    BROKEN-OUT PIECES ABOVE                                     *
002160******************************************************************
002170 01  WS-RPT-TITLE-REC-ALT REDEFINES WS-RPT-TITLE-REC.
002180     05  TITLE-TEXT-O                PIC X(133).
002190
002200 01  WS-RPT-COLM-HDR-REC.
002210     05  FILLER                      PIC X(04) VALUE "RANK".
002220     05  FILLER                      PIC X(02) VALUE SPACES.
002230     05  FILLER                      PIC X(22) VALUE "PET-NAME".
002240     05  FILLER                      PIC X(02) VALUE SPACES.
002250     05  FILLER                      PIC X(06) VALUE "SCORE".
002260     05  FILLER                      PIC X(03) VALUE SPACES.
002270     05  FILLER                      PIC X(18) VALUE "MATCH-QUALITY".
002280     05  FILLER                      PIC X(02) VALUE SPACES.
002290     05  FILLER                      PIC X(74) VALUE "EXPLANATION".
002300
002310 01  WS-RPT-DASH-REC.
002320     05  FILLER                      PIC X(04) VALUE "----".
002330     05  FILLER                      PIC X(02) VALUE SPACES.
002340     05  FILLER                      PIC X(22)
002350             VALUE "----------------------".
002360     05  FILLER                      PIC X(02) VALUE SPACES.
002370     05  FILLER                      PIC X(06) VALUE "------".
002380     05  FILLER                      PIC X(03) VALUE SPACES.
002390     05  FILLER                      PIC X(18)
002400             VALUE "------------------".
002410     05  FILLER                      PIC X(02) VALUE SPACES.
002420     05  FILLER                      PIC X(74)
002430             VALUE "------------------------------------------".
002440
002450 01  WS-RPT-DETAIL-REC.
002460     05  RANK-O                      PIC ZZZ9.
002470     05  FILLER                      PIC X(02) VALUE SPACES.
002480     05  PET-NAME-O                  PIC X(22).
002490     05  FILLER                      PIC X(02) VALUE SPACES.
002500     05  SCORE-O                     PIC ZZZ.99.
002510     05  FILLER                      PIC X(03) VALUE SPACES.
002520     05  QUALITY-O                   PIC X(18).
002530     05  FILLER                      PIC X(02) VALUE SPACES.
002540     05  EXPLANATION-O               PIC X(74).
002550******************************************************************
002560*    07/12/05 JS - THE OLD 80-COLUMN GREEN-SCREEN PRINT ROUTINE  *
002570*    STILL RUNS AGAINST THIS LAYOUT FOR BRANCH OFFICES WITHOUT   *
002580*    THE WIDE-CARRIAGE PRINTERS - REQ 6004                       *
002590******************************************************************
002600 01  WS-RPT-DETAIL-REC-80 REDEFINES WS-RPT-DETAIL-REC.
002610     05  OLD-RANK-O                  PIC ZZZ9.
002620     05  FILLER                      PIC X(02).
002630     05  OLD-PET-NAME-O              PIC X(22).
002640     05  FILLER                      PIC X(02).
002650     05  OLD-SCORE-O                 PIC ZZZ.99.
002660     05  FILLER                      PIC X(97).
002670
002680 01  WS-RPT-BLANK-LINE.
002690     05  FILLER                      PIC X(133) VALUE SPACES.
002700
002710 01  WS-RPT-TRAILER-REC.
002720     05  FILLER                      PIC X(21)
002730             VALUE "TOTAL PETS MATCHED: ".
002740     05  TOTAL-MATCHED-O             PIC 9(04).
002750     05  FILLER                      PIC X(108) VALUE SPACES.
002760
002770 01  COUNTERS-IDXS-AND-SWS.
002780     05  WS-LINES                    PIC 9(02) COMP VALUE ZERO.
002790     05  WS-PAGES                    PIC 9(02) COMP VALUE 1.
002800
002810 PROCEDURE DIVISION.
002820     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002830     IF NO-ADPTPROF-ON-FILE
002840         GO TO 900-CLEANUP
002850     END-IF.
002860
002870     PERFORM 100-MAINLINE THRU 100-EXIT
002880         UNTIL NO-MORE-PETMSTR-RECS.
002890
002900     PERFORM 600-RANK-SORT-RTN THRU 600-EXIT.
002910     PERFORM 650-ASSIGN-RANKS THRU 650-EXIT.
002920     PERFORM 700-WRITE-MATCHRES THRU 700-EXIT.
002930
002940     IF WS-PET-COUNT > 0
002950         PERFORM 800-WRITE-PAGE-HDR THRU 800-EXIT
002960         PERFORM 820-WRITE-COLM-HDR THRU 820-EXIT
002970         PERFORM 840-WRITE-ALL-DETAIL THRU 840-EXIT
002980     END-IF.
002990     PERFORM 860-WRITE-TRAILER-LINE THRU 860-EXIT.
003000
003010     PERFORM 900-CLEANUP THRU 900-EXIT.
003020     MOVE ZERO TO RETURN-CODE.
003030     GOBACK.
003040
003050******************************************************************
003060*    000-HOUSEKEEPING - OPEN FILES, READ THE ONE ADOPTER PROFILE *
003070*    02/19/96 JS - A MISSING PROFILE IS A NORMAL EMPTY RUN, NOT  *
003080*    AN ABEND, PER REQ 4471 - THIS JOB DOES NOT FOLLOW THE USUAL *
003090*    SHOP HABIT OF ABENDING ON AN EMPTY INPUT FILE               *
003100******************************************************************
003110 000-HOUSEKEEPING.
003120     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
003130     DISPLAY "******** BEGIN JOB PETMATCH ********".
003140
003150     OPEN INPUT  ADPTPROF-FILE, PETMSTR-FILE.
003160     OPEN OUTPUT MATCHRES-FILE, PETRPT-FILE.
003170
003180     INITIALIZE WS-MATCH-ROW-TABLE.
003190     MOVE ZERO TO WS-PET-COUNT, RECORDS-READ, RECORDS-WRITTEN.
003200     MOVE 1 TO WS-PAGES.
003210     MOVE ZERO TO WS-LINES.
003220
003230     PERFORM 910-READ-ADPTPROF THRU 910-EXIT.
003240     IF NO-ADPTPROF-ON-FILE
003250         DISPLAY "** NO LIFESTYLE PROFILE - EMPTY RUN **"
003260         GO TO 000-EXIT
003270     END-IF.
003280
003290     MOVE LP-USER-ID TO RPT-USER-ID-O.
003300     PERFORM 920-READ-PETMSTR THRU 920-EXIT.
003310 000-EXIT.
003320     EXIT.
003330
003340******************************************************************
003350*    100-MAINLINE - ONE PET-MASTER RECORD PER ITERATION          *
003360******************************************************************
003370 100-MAINLINE.
003380     MOVE "100-MAINLINE" TO PARA-NAME.
003390     IF PP-ENERGY-LEVEL OF PETMSTR-REC NOT = SPACES
003400         PERFORM 200-SCORE-PET THRU 200-EXIT
003410         PERFORM 250-BUILD-EXPLANATION THRU 250-EXIT
003420         PERFORM 260-ACCUM-MATCH-ROW THRU 260-EXIT
003430     END-IF.
003440     PERFORM 920-READ-PETMSTR THRU 920-EXIT.
003450 100-EXIT.
003460     EXIT.
003470
003480******************************************************************
003490*    200-SCORE-PET - LOAD THE LINKAGE RECORD AND CALL MATCHCLC   *
003500******************************************************************
003510 200-SCORE-PET.
003520     MOVE "200-SCORE-PET" TO PARA-NAME.
003530     MOVE LP-LIVING-SITUATION  TO MC-LP-LIVING-SITUATION.
003540     MOVE LP-YARD-SIZE         TO MC-LP-YARD-SIZE.
003550     MOVE LP-ACTIVITY-LEVEL    TO MC-LP-ACTIVITY-LEVEL.
003560     MOVE LP-EXPERIENCE-LEVEL  TO MC-LP-EXPERIENCE-LEVEL.
003570     MOVE LP-HAS-CHILDREN      TO MC-LP-HAS-CHILDREN.
003580     MOVE LP-HAS-OTHER-PETS    TO MC-LP-HAS-OTHER-PETS.
003590     MOVE LP-PREFERRED-AGE     TO MC-LP-PREFERRED-AGE.
003600     MOVE LP-PREFERRED-SIZE    TO MC-LP-PREFERRED-SIZE.
003610     MOVE LP-MAX-ADOPTION-FEE  TO MC-LP-MAX-ADOPTION-FEE.
003620     MOVE LP-MAX-FEE-SPECIFIED TO MC-LP-MAX-FEE-SPECIFIED.
003630     MOVE PET-SIZE             TO MC-PET-SIZE.
003640     MOVE PET-AGE-GROUP        TO MC-PET-AGE-GROUP.
003650     MOVE PET-ADOPTION-FEE     TO MC-PET-ADOPTION-FEE.
003660     MOVE PP-ENERGY-LEVEL      TO MC-PP-ENERGY-LEVEL.
003670     MOVE PP-SOCIABILITY       TO MC-PP-SOCIABILITY.
003680     MOVE PP-TRAINABILITY      TO MC-PP-TRAINABILITY.
003690     MOVE PP-AFFECTION-LEVEL   TO MC-PP-AFFECTION-LEVEL.
003700     MOVE PP-NOISE-LEVEL       TO MC-PP-NOISE-LEVEL.
003710
003720     CALL "MATCHCLC" USING WS-MATCH-SCORE-REC.
003730 200-EXIT.
003740     EXIT.
003750
003760******************************************************************
003770*    250-BUILD-EXPLANATION - FIVE INDEPENDENTLY-GATED PHRASES,   *
003780*    IN FIXED ORDER, SILENTLY DROPPED IF THEY WOULD OVERFLOW     *
003790*    MR-EXPLANATION - SEE 255-APPEND-PHRASE AND EXPLLTH          *
003800******************************************************************
003810 250-BUILD-EXPLANATION.
003820     MOVE "250-BUILD-EXPLANATION" TO PARA-NAME.
003830     MOVE SPACES TO MR-EXPLANATION.
003840
003850     MOVE LP-LIVING-SITUATION TO WS-LIVING-LOWER-L.
003860     INSPECT WS-LIVING-LOWER-L CONVERTING
003870         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
003880         "abcdefghijklmnopqrstuvwxyz".
003890     MOVE LP-EXPERIENCE-LEVEL TO WS-EXPER-LOWER-L.
003900     INSPECT WS-EXPER-LOWER-L CONVERTING
003910         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
003920         "abcdefghijklmnopqrstuvwxyz".
003930
003940****** PHRASE 1 - ENERGY MATCH, ALWAYS FIRES ONE SIDE OR OTHER
003950     IF LP-ACTIVITY-LEVEL = PP-ENERGY-LEVEL
003960         MOVE "Perfect energy match! " TO WS-CANDIDATE-PHRASE
003970         MOVE 22 TO WS-CANDIDATE-LEN
003980     ELSE
003990         MOVE "Energy levels complement each other well. "
004000                                      TO WS-CANDIDATE-PHRASE
004010         MOVE 42 TO WS-CANDIDATE-LEN
004020     END-IF.
004030     PERFORM 255-APPEND-PHRASE THRU 255-EXIT.
004040
004050****** PHRASE 2 - SIZE PREFERENCE MATCH
004060     IF LP-PREFERRED-SIZE NOT = SPACES
004070         AND LP-PREFERRED-SIZE = PET-SIZE
004080         MOVE "Matches your size preference. "
004090                                      TO WS-CANDIDATE-PHRASE
004100         MOVE 30 TO WS-CANDIDATE-LEN
004110         PERFORM 255-APPEND-PHRASE THRU 255-EXIT
004120     END-IF.
004130
004140****** PHRASE 3 - EXPERIENCE VS TRAINABILITY EXTREMES
004150     IF WS-EXPER-LOWER-L = "first_time" AND PP-TRAIN-EASY
004160         MOVE "Great for first-time owners! "
004170                                      TO WS-CANDIDATE-PHRASE
004180         MOVE 29 TO WS-CANDIDATE-LEN
004190         PERFORM 255-APPEND-PHRASE THRU 255-EXIT
004200     ELSE
004210         IF WS-EXPER-LOWER-L = "very_experienced"
004220             AND PP-TRAIN-EXPERT-ONLY
004230             MOVE "Perfect challenge for experienced owners! "
004240                                      TO WS-CANDIDATE-PHRASE
004250             MOVE 42 TO WS-CANDIDATE-LEN
004260             PERFORM 255-APPEND-PHRASE THRU 255-EXIT
004270         END-IF
004280     END-IF.
004290
004300****** PHRASE 4 - APARTMENT LIVING, SMALL PET
004310     MOVE ZERO TO WS-APT-TALLY.
004320     INSPECT WS-LIVING-LOWER-L TALLYING WS-APT-TALLY
004330         FOR ALL "apartment".
004340     IF WS-APT-TALLY > 0 AND PET-SIZE-SMALL
004350         MOVE "Ideal size for apartment living. "
004360                                      TO WS-CANDIDATE-PHRASE
004370         MOVE 33 TO WS-CANDIDATE-LEN
004380         PERFORM 255-APPEND-PHRASE THRU 255-EXIT
004390     END-IF.
004400
004410****** PHRASE 5 - CHILDREN AND A VERY-SOCIAL PET
004420     IF LP-CHILDREN-YES AND PP-SOCIAB-VERY-SOCIAL
004430         MOVE "Loves children and families! "
004440                                      TO WS-CANDIDATE-PHRASE
004450         MOVE 29 TO WS-CANDIDATE-LEN
004460         PERFORM 255-APPEND-PHRASE THRU 255-EXIT
004470     END-IF.
004480 250-EXIT.
004490     EXIT.
004500
004510******************************************************************
004520*    255-APPEND-PHRASE - APPEND WS-CANDIDATE-PHRASE(1:LEN) TO    *
004530*    MR-EXPLANATION ONLY IF IT FITS WITHIN X(250) - SILENTLY     *
004540*    DROPS THE PHRASE OTHERWISE.  CALLS EXPLLTH TO FIND WHERE    *
004550*    THE FILLED TEXT CURRENTLY ENDS.                             *
004560******************************************************************
004570 255-APPEND-PHRASE.
004580     CALL "EXPLLTH" USING MR-EXPLANATION, WS-EXPL-FILLED-LTH.
004590     COMPUTE WS-EXPL-NEW-END =
004600             WS-EXPL-FILLED-LTH + WS-CANDIDATE-LEN.
004610     IF WS-EXPL-NEW-END NOT > 250
004620         COMPUTE WS-EXPL-PTR = WS-EXPL-FILLED-LTH + 1
004630         STRING WS-CANDIDATE-PHRASE(1:WS-CANDIDATE-LEN)
004640                 DELIMITED BY SIZE
004650             INTO MR-EXPLANATION
004660             WITH POINTER WS-EXPL-PTR
004670         END-STRING
004680     END-IF.
004690 255-EXIT.
004700     EXIT.
004710
004720******************************************************************
004730*    260-ACCUM-MATCH-ROW - ADD ONE SCORED PET TO THE WORK TABLE  *
004740******************************************************************
004750 260-ACCUM-MATCH-ROW.
004760     MOVE "260-ACCUM-MATCH-ROW" TO PARA-NAME.
004770     ADD 1 TO WS-PET-COUNT.
004780     MOVE PET-ID            TO MT-PET-ID(WS-PET-COUNT).
004790     MOVE PET-NAME          TO MT-PET-NAME(WS-PET-COUNT).
004800     MOVE MC-TOTAL-SCORE    TO MT-SCORE(WS-PET-COUNT).
004810     MOVE MC-MATCH-QUALITY  TO MT-QUALITY(WS-PET-COUNT).
004820     MOVE MR-EXPLANATION    TO MT-EXPLANATION(WS-PET-COUNT).
004830     MOVE ZERO              TO MT-RANK(WS-PET-COUNT).
004840 260-EXIT.
004850     EXIT.
004860
004870******************************************************************
004880*    600-RANK-SORT-RTN - STABLE DESCENDING SHUTTLE SORT.  A      *
004890*    STRICT "<" SWAP TEST NEVER DISTURBS EQUAL-SCORED NEIGHBORS, *
004900*    SO TIES KEEP THEIR ORIGINAL FILE ORDER - SEE REQ 4471       *
004910******************************************************************
004920 600-RANK-SORT-RTN.
004930     MOVE "600-RANK-SORT-RTN" TO PARA-NAME.
004940     IF WS-PET-COUNT > 1
004950         MOVE "Y" TO MORE-SWAPS-SW
004960         PERFORM 610-BUBBLE-PASS THRU 610-EXIT
004970             UNTIL NOT MORE-SWAPS-MADE
004980     END-IF.
004990 600-EXIT.
005000     EXIT.
005010
005020 610-BUBBLE-PASS.
005030     MOVE "N" TO MORE-SWAPS-SW.
005040     PERFORM 620-COMPARE-ADJACENT THRU 620-EXIT
005050         VARYING TBL-IX FROM 1 BY 1
005060         UNTIL TBL-IX > WS-PET-COUNT - 1.
005070 610-EXIT.
005080     EXIT.
005090
005100 620-COMPARE-ADJACENT.
005110     COMPUTE TBL-JX = TBL-IX + 1.
005120     IF MT-SCORE(TBL-IX) < MT-SCORE(TBL-JX)
005130         MOVE WS-MATCH-ROW(TBL-IX) TO WS-HOLD-ROW
005140         MOVE WS-MATCH-ROW(TBL-JX) TO WS-MATCH-ROW(TBL-IX)
005150         MOVE WS-HOLD-ROW          TO WS-MATCH-ROW(TBL-JX)
005160         MOVE "Y" TO MORE-SWAPS-SW
005170     END-IF.
005180 620-EXIT.
005190     EXIT.
005200
005210******************************************************************
005220*    650-ASSIGN-RANKS - MR-RANK = 1, 2, 3, ... IN SORTED ORDER   *
005230******************************************************************
005240 650-ASSIGN-RANKS.
005250     MOVE "650-ASSIGN-RANKS" TO PARA-NAME.
005260     PERFORM 655-SET-RANK THRU 655-EXIT
005270         VARYING TBL-IX FROM 1 BY 1 UNTIL TBL-IX > WS-PET-COUNT.
005280 650-EXIT.
005290     EXIT.
005300
005310 655-SET-RANK.
005320     MOVE TBL-IX TO MT-RANK(TBL-IX).
005330 655-EXIT.
005340     EXIT.
005350
005360******************************************************************
005370*    700-WRITE-MATCHRES - WRITE THE RANKED TABLE TO MATCHRES     *
005380******************************************************************
005390 700-WRITE-MATCHRES.
005400     MOVE "700-WRITE-MATCHRES" TO PARA-NAME.
005410     PERFORM 705-WRITE-ONE-MATCHRES THRU 705-EXIT
005420         VARYING TBL-IX FROM 1 BY 1 UNTIL TBL-IX > WS-PET-COUNT.
005430 700-EXIT.
005440     EXIT.
005450
005460 705-WRITE-ONE-MATCHRES.
005470     MOVE MT-PET-ID(TBL-IX)       TO MR-PET-ID.
005480     MOVE MT-PET-NAME(TBL-IX)     TO MR-PET-NAME.
005490     MOVE MT-SCORE(TBL-IX)        TO MR-COMPATIBILITY-SCORE.
005500     MOVE MT-QUALITY(TBL-IX)      TO MR-MATCH-QUALITY.
005510     MOVE MT-EXPLANATION(TBL-IX)  TO MR-EXPLANATION.
005520     MOVE MT-RANK(TBL-IX)         TO MR-RANK.
005530     WRITE MATCHRES-FD-REC FROM MATCHRES-REC.
005540     ADD 1 TO RECORDS-WRITTEN.
005550 705-EXIT.
005560     EXIT.
005570
005580******************************************************************
005590*    800/820/840/860 - THE PET-MATCH REPORT                      *
005600******************************************************************
005610 800-WRITE-PAGE-HDR.
005620     MOVE "800-WRITE-PAGE-HDR" TO PARA-NAME.
005630     WRITE PETRPT-REC FROM WS-RPT-BLANK-LINE
005640         AFTER ADVANCING 1.
005650     WRITE PETRPT-REC FROM WS-RPT-TITLE-REC
005660         AFTER ADVANCING NEXT-PAGE.
005670     ADD 1 TO WS-PAGES.
005680     MOVE ZERO TO WS-LINES.
005690 800-EXIT.
005700     EXIT.
005710
005720 820-WRITE-COLM-HDR.
005730     MOVE "820-WRITE-COLM-HDR" TO PARA-NAME.
005740     WRITE PETRPT-REC FROM WS-RPT-COLM-HDR-REC
005750         AFTER ADVANCING 2.
005760     WRITE PETRPT-REC FROM WS-RPT-DASH-REC
005770         AFTER ADVANCING 1.
005780     ADD 2 TO WS-LINES.
005790 820-EXIT.
005800     EXIT.
005810
005820 840-WRITE-ALL-DETAIL.
005830     MOVE "840-WRITE-ALL-DETAIL" TO PARA-NAME.
005840     PERFORM 845-WRITE-ONE-DETAIL THRU 845-EXIT
005850         VARYING TBL-IX FROM 1 BY 1 UNTIL TBL-IX > WS-PET-COUNT.
005860 840-EXIT.
005870     EXIT.
005880
005890 845-WRITE-ONE-DETAIL.
005900     IF WS-LINES > 45
005910         PERFORM 800-WRITE-PAGE-HDR THRU 800-EXIT
005920         PERFORM 820-WRITE-COLM-HDR THRU 820-EXIT
005930     END-IF.
005940     MOVE MT-RANK(TBL-IX)        TO RANK-O.
005950     MOVE MT-PET-NAME(TBL-IX)    TO PET-NAME-O.
005960     MOVE MT-SCORE(TBL-IX)       TO SCORE-O.
005970     MOVE MT-QUALITY(TBL-IX)     TO QUALITY-O.
005980     MOVE MT-EXPLANATION(TBL-IX) TO EXPLANATION-O.
005990     WRITE PETRPT-REC FROM WS-RPT-DETAIL-REC
006000         AFTER ADVANCING 1.
006010     ADD 1 TO WS-LINES.
006020 845-EXIT.
006030     EXIT.
006040
006050 860-WRITE-TRAILER-LINE.
006060     MOVE "860-WRITE-TRAILER-LINE" TO PARA-NAME.
006070     MOVE WS-PET-COUNT TO TOTAL-MATCHED-O.
006080     WRITE PETRPT-REC FROM WS-RPT-TRAILER-REC
006090         AFTER ADVANCING 2.
006100 860-EXIT.
006110     EXIT.
006120
006130******************************************************************
006140*    900-CLEANUP / 950-CLOSE-FILES / ABEND                       *
006150******************************************************************
006160 900-CLEANUP.
006170     MOVE "900-CLEANUP" TO PARA-NAME.
006180     PERFORM 950-CLOSE-FILES THRU 950-EXIT.
006190     DISPLAY "** PETS MATCHED **".
006200     DISPLAY WS-PET-COUNT.
006210     DISPLAY "******** NORMAL END OF JOB PETMATCH ********".
006220 900-EXIT.
006230     EXIT.
006240
006250 950-CLOSE-FILES.
006260     MOVE "950-CLOSE-FILES" TO PARA-NAME.
006270     CLOSE ADPTPROF-FILE, PETMSTR-FILE, MATCHRES-FILE, PETRPT-FILE.
006280 950-EXIT.
006290     EXIT.
006300
006310 1000-ABEND-RTN.
006320     DISPLAY "*** ABNORMAL END OF JOB - PETMATCH ***" UPON CONSOLE.
006330     DISPLAY ABEND-REASON UPON CONSOLE.
006340     PERFORM 950-CLOSE-FILES THRU 950-EXIT.
006350     MOVE 16 TO RETURN-CODE.
006360     GOBACK.
006370
006380******************************************************************
006390*    910/920 - READ ROUTINES                                     *
006400******************************************************************
006410 910-READ-ADPTPROF.
006420     MOVE "910-READ-ADPTPROF" TO PARA-NAME.
006430     READ ADPTPROF-FILE INTO LFSTYLE-REC
006440         AT END
006450         MOVE "10" TO AFCODE
006460     END-READ.
006470     IF NOT ADPTPROF-READ-OK AND NOT NO-ADPTPROF-ON-FILE
006480         MOVE "** BAD FILE STATUS ON ADPTPROF-FILE" TO ABEND-REASON
006490         GO TO 1000-ABEND-RTN
006500     END-IF.
006510 910-EXIT.
006520     EXIT.
006530
006540 920-READ-PETMSTR.
006550     MOVE "920-READ-PETMSTR" TO PARA-NAME.
006560     READ PETMSTR-FILE INTO PETMSTR-REC
006570         AT END
006580         MOVE "10" TO PFCODE
006590     END-READ.
006600     IF NOT PETMSTR-READ-OK AND NOT NO-MORE-PETMSTR-RECS
006610         MOVE "** BAD FILE STATUS ON PETMSTR-FILE" TO ABEND-REASON
006620         GO TO 1000-ABEND-RTN
006630     END-IF.
006640     IF PETMSTR-READ-OK
006650         ADD 1 TO RECORDS-READ
006660     END-IF.
006670 920-EXIT.
006680     EXIT.
006690
