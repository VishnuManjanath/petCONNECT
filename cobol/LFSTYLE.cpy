000010******************************************************************
000020* COPYBOOK LFSTYLE                                               *
000030*        LIBRARY(PCMATCH.TEST.COPYLIB(LFSTYLE))                  *
000040*        ACTION(REPLACE)                                         *
000050*        LANGUAGE(COBOL)                                         *
000060* ... RECORD LAYOUT FOR THE ADOPTER LIFESTYLE/PREFERENCE PROFILE *
000070*     ONE RECORD IS EXPECTED PER MATCHMAKING RUN                 *
000080******************************************************************
000090* CHANGE LOG                                                     *
000100* 11/04/94 JS  ORIGINAL LAYOUT FOR PROFILE-DRIVEN MATCH RUNS      *
000110* 06/19/96 TGD ADDED LP-MAX-FEE-SPECIFIED SWITCH - REQ 4471       *
000120* 03/02/99 AK  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD, N/C    *
000130* 09/14/02 JS  WIDENED LP-EXPERIENCE-LEVEL FOR NEW ENUM VALUES    *
000140******************************************************************
000150 01  LFSTYLE-REC.
000160******************************************************************
000170*    ADOPTER IDENTIFICATION                                      *
000180******************************************************************
000190     05  LP-USER-ID                  PIC X(36).
000200******************************************************************
000210*    FREE-TEXT HOUSING FIELDS - SCANNED FOR SUBSTRINGS BY THE    *
000220*    LIVING-COMPAT ROUTINE IN MATCHCLC.  DO NOT ASSUME ENUM.     *
000230******************************************************************
000240     05  LP-LIVING-SITUATION         PIC X(100).
000250     05  LP-YARD-SIZE                PIC X(50).
000260******************************************************************
000270*    ENUMERATED LIFESTYLE FIELDS                                 *
000280******************************************************************
000290     05  LP-ACTIVITY-LEVEL           PIC X(10).
000300         88  LP-ACTIVITY-LOW         VALUE "LOW".
000310         88  LP-ACTIVITY-MODERATE    VALUE "MODERATE".
000320         88  LP-ACTIVITY-HIGH        VALUE "HIGH".
000330         88  LP-ACTIVITY-VERY-HIGH   VALUE "VERY-HIGH".
000340     05  LP-EXPERIENCE-LEVEL         PIC X(50).
000350******************************************************************
000360*    NOT USED BY THE SCORING FORMULA - CARRIED FOR COMPLETENESS  *
000370******************************************************************
000380     05  LP-TIME-AVAILABILITY        PIC 9(02).
000390     05  LP-HAS-CHILDREN             PIC 9(01).
000400         88  LP-CHILDREN-YES         VALUE 1.
000410         88  LP-CHILDREN-NO          VALUE 0.
000420     05  LP-HAS-OTHER-PETS           PIC 9(01).
000430         88  LP-OTHER-PETS-YES       VALUE 1.
000440         88  LP-OTHER-PETS-NO        VALUE 0.
000450     05  LP-PREFERRED-AGE            PIC X(10).
000460     05  LP-PREFERRED-SIZE           PIC X(12).
000470******************************************************************
000480*    BUDGET - PACKED PER SHOP STANDARD FOR MONEY FIELDS          *
000490*    REQ 4471 06/19/96 - LP-MAX-FEE-SPECIFIED = 0 MEANS NO LIMIT *
000500******************************************************************
000510     05  LP-MAX-ADOPTION-FEE         PIC S9(6)V99 COMP-3.
000520     05  LP-MAX-FEE-SPECIFIED        PIC 9(01).
000530         88  LP-FEE-LIMIT-GIVEN      VALUE 1.
000540         88  LP-FEE-LIMIT-NOT-GIVEN  VALUE 0.
000550******************************************************************
000560*    09/14/02 JS - PRE-'96 CALLERS STILL PASS THE OLD UNSIGNED   *
000570*    DISPLAY-NUMERIC BUDGET FIELD.  KEPT AS A REDEFINES UNTIL    *
000580*    ALL CALLING JOBS ARE CONVERTED TO THE COMP-3 LAYOUT.        *
000590******************************************************************
000600     05  LP-MAX-FEE-OLD-DISPLAY REDEFINES LP-MAX-ADOPTION-FEE
000610                                 PIC 9(05).
000620     05  FILLER                      PIC X(22).
000630
